000100*****************************************************************
000110*MENU4BVL
000120*TRADE-SUMMARY-MAIN
000130*****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  TRADE-SUMMARY-MAIN.
000160*****************************************************************
000170*RUN CONTROLLER FOR THE DAILY NET POSITION SUMMARY.  GETS THE
000180*SYSTEM DATE, WINDOWS IT TO A FOUR-DIGIT YEAR, CALLS THE
000190*SUMMARY WORKER AND PRINTS A ONE-LINE RUN-COMPLETION BANNER.
000200*SCHEDULED NIGHTLY BY OPERATIONS AFTER THE EXCHANGE INTERFACE
000210*DROPS THE BLOTTER EXTRACT.
000220*****************************************************************
000230 AUTHOR.  S.RAMASWAMY.
000240 INSTALLATION.  STOCK BROKING OPERATIONS - EDP DEPT.
000250 DATE-WRITTEN.  MARCH 16, 1987.
000260 DATE-COMPILED.
000270 SECURITY.  RESTRICTED - SURVEILLANCE DATA, BACK OFFICE USE ONLY.
000280*****************************************************************
000290*CHANGE LOG
000300*----------
000310*16-MAR-87  SR   ORIGINAL PROGRAM - BO-0042.
000320*30-JAN-90  SR   RUN-COMPLETION BANNER ADDED, PRINTS THE RECORD
000330*                COUNT RETURNED BY THE WORKER - BO-0166.
000340*08-JAN-97  AK   CALL INTERFACE CHANGED TO PASS RUN DATE AND
000350*                RECORD COUNT EXPLICITLY RATHER THAN HAVE THE
000360*                WORKER RE-DERIVE THE DATE ITSELF - BO-0402.
000370*11-SEP-98  AK   SYSTEM DATE NOW WINDOWED TO A FOUR-DIGIT YEAR
000380*                BEFORE BEING PASSED TO THE WORKER, YEARS 00-49
000390*                TAKEN AS 2000-2049 - CR98-231.
000400*03-FEB-99  AK   CENTURY WINDOW CONFIRMED AFTER TEST RUN ON THE
000410*                1999-2000 TEST LIBRARY - CR98-231.
000420*22-JUN-01  MN   NO CHANGE HERE, SEE BVL4-OP1 FOR THE LARGE
000430*                POSITION THRESHOLD CHANGE - BO-0487.
000440*27-APR-07  VS   RECORDS-OUT DISPLAY MOVED TO AFTER THE WORKER
000450*                RETURNS INSTEAD OF BEFORE THE CALL, COUNT WAS
000460*                PRINTING AS ZERO - BO-0558.
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-370.
000510 OBJECT-COMPUTER.  IBM-370.
000520 SPECIAL-NAMES.
000530         C01 IS TOP-OF-FORM
000540         UPSI-0 ON  STATUS IS RUN-TEST-MODE
000550                OFF STATUS IS RUN-PRODUCTION-MODE.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*SYS-DATE-RAW IS THE RAW 6-DIGIT YYMMDD ACCEPT TARGET, KEPT
000590*STANDALONE SO THE BREAKDOWN BELOW CAN CARRY ITS OWN FILLER.
000600 77  SYS-DATE-RAW                    PIC 9(6).
000610 01  SYSTEM-DATE-FIELDS.
000620         05  SYS-DATE-YY                 PIC 99.
000630         05  SYS-DATE-MM                 PIC 99.
000640         05  SYS-DATE-DD                 PIC 99.
000650         05  FILLER                      PIC X(04).
000660*USED ONLY TO TRAP A ZERO SYSTEM CLOCK RETURN - BELT AND
000670*BRACES, HAS NEVER ACTUALLY FIRED IN PRODUCTION.
000680 01  SYSTEM-DATE-NUMERIC REDEFINES SYSTEM-DATE-FIELDS
000690             PIC 9(6).
000700 01  RUN-DATE-PARM.
000710         05  RUN-DATE-YEAR                PIC 9(4).
000720         05  RUN-DATE-MONTH               PIC 99.
000730         05  RUN-DATE-DAY                 PIC 99.
000740*WHOLE-NUMBER VIEW OF THE RUN DATE USED ON THE COMPLETION
000750*BANNER - CR98-231.
000760 01  RUN-DATE-PARM-R REDEFINES RUN-DATE-PARM
000770             PIC 9(8).
000780 77  SUMMARY-RECORD-COUNT-PARM         PIC S9(7) COMP.
000790*RUN-BANNER-TEXT HOLDS ONE LABEL/VALUE LINE OF THE COMPLETION
000800*REPORT.  THE REDEFINES LETS THE WHOLE LINE BE BLANKED IN ONE
000810*MOVE BEFORE THE NUMERIC VALUE FIELD IS FILLED IN - BO-0166.
000820 01  RUN-BANNER-TEXT.
000830         05  RUN-BANNER-LABEL             PIC X(30).
000840         05  RUN-BANNER-VALUE             PIC 9(8).
000850 01  RUN-BANNER-TEXT-R REDEFINES RUN-BANNER-TEXT.
000860         05  FILLER                       PIC X(38).
000870 PROCEDURE DIVISION.
000880 0000-MAIN-LINE.
000890         PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT.
000900         PERFORM 0200-CALL-SUMMARY-WORKER THRU 0200-EXIT.
000910         PERFORM 0900-DISPLAY-RUN-BANNER THRU 0900-EXIT.
000920         STOP RUN.
000930 0100-GET-RUN-DATE.
000940         ACCEPT SYS-DATE-RAW FROM DATE.
000950         MOVE SYS-DATE-RAW (1:2) TO SYS-DATE-YY.
000960         MOVE SYS-DATE-RAW (3:2) TO SYS-DATE-MM.
000970         MOVE SYS-DATE-RAW (5:2) TO SYS-DATE-DD.
000980         IF SYSTEM-DATE-NUMERIC = ZERO
000990             DISPLAY "TRADE-SUMMARY-MAIN - SYSTEM CLOCK RETURNED ZERO"
001000         END-IF.
001010         PERFORM 0110-WINDOW-CENTURY THRU 0110-EXIT.
001020 0100-EXIT.
001030         EXIT.
001040*YEARS 00-49 ARE TAKEN AS 2000-2049, YEARS 50-99 AS 1950-1999 -
001050*CR98-231.  RECHECK THIS WINDOW BEFORE THE YEAR 2050.
001060 0110-WINDOW-CENTURY.
001070         IF SYS-DATE-YY < 50
001080             COMPUTE RUN-DATE-YEAR = 2000 + SYS-DATE-YY
001090         ELSE
001100             COMPUTE RUN-DATE-YEAR = 1900 + SYS-DATE-YY
001110         END-IF.
001120         MOVE SYS-DATE-MM TO RUN-DATE-MONTH.
001130         MOVE SYS-DATE-DD TO RUN-DATE-DAY.
001140 0110-EXIT.
001150         EXIT.
001160 0200-CALL-SUMMARY-WORKER.
001170         MOVE ZERO TO SUMMARY-RECORD-COUNT-PARM.
001180         CALL "TRADE-SUMMARY-WORK" USING RUN-DATE-PARM
001190             SUMMARY-RECORD-COUNT-PARM.
001200 0200-EXIT.
001210         EXIT.
001220 0900-DISPLAY-RUN-BANNER.
001230         MOVE SPACES TO RUN-BANNER-TEXT-R.
001240         MOVE "RUN DATE (CCYYMMDD)" TO RUN-BANNER-LABEL.
001250         MOVE RUN-DATE-PARM-R TO RUN-BANNER-VALUE.
001260         DISPLAY "TRADE-SUMMARY-MAIN  " RUN-BANNER-TEXT.
001270         MOVE SPACES TO RUN-BANNER-TEXT-R.
001280         MOVE "SUMMARY RECORDS WRITTEN" TO RUN-BANNER-LABEL.
001290         MOVE SUMMARY-RECORD-COUNT-PARM TO RUN-BANNER-VALUE.
001300         DISPLAY "TRADE-SUMMARY-MAIN  " RUN-BANNER-TEXT.
001310         IF RUN-TEST-MODE
001320             DISPLAY "TRADE-SUMMARY-MAIN  TEST MODE, UPSI-0 ON"
001330         END-IF.
001340 0900-EXIT.
001350         EXIT.
