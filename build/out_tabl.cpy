000100****************************************************************
000110*  BVL-TABL  --  IN-MEMORY GROUPING TABLE FOR THE SUMMARY WORKER
000120*  HOLDS ONE ENTRY PER DISTINCT BOUGHT-NAME / SCRIP-NAME /
000130*  BOUGHT-CODE GROUP SEEN SO FAR IN THIS RUN.  KEPT IN ASCENDING
000140*  KEY SEQUENCE AT ALL TIMES SO THE FINAL WRITE PASS NEEDS NO
000150*  SEPARATE SORT STEP.  3000 ENTRIES COVERS THE LARGEST BLOTTER
000160*  OPERATIONS HAS DELIVERED TO DATE (SEE OPS MEMO 94-03-11);
000170*  TABLE-FULL IS TRAPPED AS AN ERROR CONDITION, NOT EXTENDED
000180*  SILENTLY.
000190****************************************************************
000200 01  GROUP-TABLE.
000210         05  GROUP-TABLE-COUNT                PIC S9(4) COMP VALUE ZERO.
000220         05  GROUP-TABLE-MAX                  PIC S9(4) COMP VALUE +3000.
000230         05  GROUP-ENTRY OCCURS 3000 TIMES.
000240             10  GROUP-KEY.
000250                 15  GROUP-BOUGHT-NAME         PIC X(30).
000260                 15  GROUP-SCRIP-NAME          PIC X(30).
000270                 15  GROUP-BOUGHT-CODE         PIC X(10).
000280             10  GROUP-NET-QUANTITY            PIC S9(11) COMP.
000290             10  GROUP-NET-VALUE               PIC S9(15)V99.
000300             10  FILLER                        PIC X(05).
