000100****************************************************************
000110*  BVL-TRAN  --  TRADE BLOTTER EXTRACT RECORD LAYOUT
000120*  USED BY BVL4-OP1 (COPY BVL-TRAN IN THE FD FOR EXTRAOPE).
000130*  RETAINED FIELDS COME FIRST, THEN THE ADMINISTRATIVE COLUMNS
000140*  CARRIED BY THE EXCHANGE BACK-OFFICE EXTRACT BUT NOT USED BY
000150*  THE SUMMARY PROGRAM.  FIELD ORDER AND WIDTHS PER THE EXTRACT
000160*  SPECIFICATION ISSUED BY OPERATIONS, REF. EXT-RUN-BOOK SEC 4.
000170****************************************************************
000180 01  TRADE-EXTRACT-RECORD.
000190     05  BOUGHT-NAME                      PIC X(30).
000200     05  SCRIP-NAME                       PIC X(30).
000210     05  BOUGHT-CODE                      PIC X(10).
000220     05  SOLD-CODE                        PIC X(10).
000230*   BOUGHT-QUANTITY-X IS CARRIED AS ALPHANUMERIC SO A BLANK OR
000240*   NON-NUMERIC SELL-SIDE COLUMN DOES NOT ABEND THE READ.
000250     05  BOUGHT-QUANTITY-X                PIC X(10).
000260     05  BOUGHT-QUANTITY-R REDEFINES BOUGHT-QUANTITY-X.
000270         10  BOUGHT-QUANTITY-SIGN         PIC X.
000280         10  BOUGHT-QUANTITY-DIGITS       PIC 9(9).
000290     05  SOLD-QUANTITY-X                  PIC X(10).
000300     05  SOLD-QUANTITY-R REDEFINES SOLD-QUANTITY-X.
000310         10  SOLD-QUANTITY-SIGN           PIC X.
000320         10  SOLD-QUANTITY-DIGITS         PIC 9(9).
000330*   MARKET-VALUE-X CARRIES SIGN, 13 INTEGER DIGITS, DECIMAL POINT
000340*   AND 2 DECIMAL DIGITS AS DELIVERED ON THE EXTRACT.
000350     05  MARKET-VALUE-X                   PIC X(17).
000360     05  MARKET-VALUE-R REDEFINES MARKET-VALUE-X.
000370         10  MARKET-VALUE-SIGN            PIC X.
000380         10  MARKET-VALUE-INTEGER         PIC 9(13).
000390         10  MARKET-VALUE-POINT           PIC X.
000400         10  MARKET-VALUE-DECIMAL         PIC 99.
000410*   BELOW ARE THE ADMINISTRATIVE COLUMNS DROPPED BY THE CLEANSE
000420*   STEP.  CARRIED HERE ONLY SO THE RECORD MATCHES THE EXTRACT
000430*   AS DELIVERED -- NOT MOVED OR TESTED ANYWHERE IN THE WORKER.
000440     05  EXTRACT-ADMIN-COLUMNS.
000450         10  EXCHANGE-CODE                PIC X(05).
000460         10  BOOK-TYPE                    PIC X(10).
000470         10  SETTLEMENT-NUMBER            PIC X(08).
000480         10  EXTRACT-TRANSACTION-DATE     PIC X(10).
000490         10  ORDER-NUMBER                 PIC X(12).
000500         10  ORDER-TIME                   PIC X(08).
000510         10  TRADE-NUMBER                 PIC X(12).
000520         10  TRADE-TIME                   PIC X(08).
000530         10  TERMINAL-NUMBER              PIC X(08).
000540         10  CTCL-TERMINAL-NUMBER         PIC X(08).
000550         10  TXN-TYPE                     PIC X(01).
000560         10  SCRIP-CODE                   PIC X(10).
000570         10  ASTERISK-FLAG                PIC X(01).
000580         10  EXPIRY-DATE                  PIC X(10).
000590         10  STRIKE-PRICE                 PIC X(13).
000600         10  OPTION-TYPE                  PIC X(02).
000610         10  MARKET-RATE                  PIC X(13).
000620         10  BOUGHT-BRANCH-CODE           PIC X(06).
000630         10  BOUGHT-RATE                  PIC X(13).
000640         10  SOLD-BRANCH-CODE             PIC X(06).
000650         10  SOLD-RATE                    PIC X(13).
000660         10  BROKERAGE-CONTRACT           PIC X(10).
000670         10  BROKERAGE-VALUE              PIC X(13).
000680     05  FILLER                           PIC X(83).
