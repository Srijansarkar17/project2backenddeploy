000100*****************************************************************
000110* BVL4-OP1                                                      *
000120* TRADE-SUMMARY-WORK                                            *
000130*****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  TRADE-SUMMARY-WORK.
000160****************************************************************
000170* NET-POSITION SUMMARY - READS THE DAILY TRADE BLOTTER EXTRACT
000180* HANDED OVER BY THE EXCHANGE INTERFACE, DROPS SYSTEM HOUSE
000190* ACCOUNTS, NETS BOUGHT AGAINST SOLD PER BOUGHT NAME / SCRIP /
000200* BOUGHT CODE AND WRITES OUT ONLY THE GROUPS BIG ENOUGH TO
000210* MATTER TO SURVEILLANCE.  CALLED FROM MENU4BVL, NEVER RUN
000220* STAND-ALONE.
000230****************************************************************
000240 AUTHOR.  S.RAMASWAMY.
000250 INSTALLATION.  STOCK BROKING OPERATIONS - EDP DEPT.
000260 DATE-WRITTEN.  MARCH 16, 1987.
000270 DATE-COMPILED.
000280 SECURITY.  RESTRICTED - SURVEILLANCE DATA, BACK OFFICE USE ONLY.
000290****************************************************************
000300* CHANGE LOG
000310* ----------
000320* 16-MAR-87  SR   ORIGINAL PROGRAM - BO-0042.
000330* 02-SEP-88  SR   ADDED MARKET VALUE COLUMN TO SUMMARY LINE,
000340*                 PER OPERATIONS REQUEST - BO-0118.
000350* 11-MAR-94  PD   GROUPING TABLE RAISED TO 3000 ENTRIES AFTER
000360*                 BLOTTER VOLUME OUTGREW OLD 500-ENTRY LIMIT,
000370*                 SEE OPS MEMO 94-03-11 - BO-0301.
000380* 19-JUL-95  PD   SYS18/SYS27 HOUSE ACCOUNT EXCLUSION ADDED ON
000390*                 BOTH BOUGHT AND SOLD CODE - BO-0355.
000400* 08-JAN-97  AK   SOLD-SIDE SIGN FORCING MOVED AHEAD OF THE
000410*                 NETTING STEP, SOLD QUANTITY WAS NOT ALWAYS
000420*                 ARRIVING NEGATIVE ON THE EXTRACT - BO-0402.
000430* 14-DEC-98  AK   Y2K DATE WINDOW REVIEW - CR98-231.  PROGRAM
000440*                 CARRIES NO CENTURY-SENSITIVE DATE FIELD OF
000450*                 ITS OWN, RUN-DATE PASSED FROM MENU4BVL IS
000460*                 ALREADY CCYYMMDD.  NO CODE CHANGE REQUIRED.
000470* 03-FEB-99  AK   CONFIRMED ABOVE AFTER CENTURY ROLLOVER TEST
000480*                 RUN ON THE 1999-2000 TEST LIBRARY - CR98-231.
000490* 22-JUN-01  MN   LARGE POSITION THRESHOLD MADE TWO-SIDED, A
000500*                 BIG NET VALUE NOW QUALIFIES EVEN IF NET
000510*                 QUANTITY STAYS SMALL - BO-0487.
000520* 10-OCT-03  MN   HEADING LINE ADDED TO SUMMARY FILE FOR THE
000530*                 SPREADSHEET LOAD DOWNSTREAM - BO-0520.
000540* 27-APR-07  VS   TABLE-FULL CONDITION NOW ABORTS THE RUN AND
000550*                 CLOSES FILES CLEANLY INSTEAD OF ABENDING -
000560*                 BO-0558.
000570****************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-370.
000610 OBJECT-COMPUTER.  IBM-370.
000620 SPECIAL-NAMES.
000630         C01 IS TOP-OF-FORM
000640         UPSI-0 ON  STATUS IS RUN-TEST-MODE
000650                OFF STATUS IS RUN-PRODUCTION-MODE.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680         SELECT TRADE-EXTRACT-FILE ASSIGN TO EXTRAOPE
000690             ORGANIZATION IS LINE SEQUENTIAL.
000700         SELECT SUMMARY-OUTPUT-FILE ASSIGN TO RESUMOPE
000710             ORGANIZATION IS LINE SEQUENTIAL.
000720 DATA DIVISION.
000730 FILE SECTION.
000740* TRADE-EXTRACT-FILE - ONE LINE PER TRADE-SIDE AS HANDED OVER
000750* BY THE EXCHANGE INTERFACE.  FIRST FIVE LINES ARE THE REPORT
000760* BANNER AND CARRY NO TRADE DATA - SEE 0200-SKIP-BANNER-ROWS.
000770 FD  TRADE-EXTRACT-FILE
000780         LABEL RECORD IS STANDARD.
000790         COPY BVL-TRAN.
000800* SUMMARY-OUTPUT-FILE - ONE HEADING LINE FOLLOWED BY ONE LINE
000810* PER QUALIFYING GROUP.  SUMMARY-HEADING-RECORD AND THE
000820* DETAIL RECORD FROM BVL-SUMM SHARE THIS FD - BO-0520.
000830 FD  SUMMARY-OUTPUT-FILE
000840         LABEL RECORD IS STANDARD.
000850 01  SUMMARY-HEADING-RECORD.
000860         05  FILLER                     PIC X(90) VALUE
000870             "Bought Name,Scrip Name,Bought Code,Sum of Bou"
000880-        "ght Quantity,Sum of Value".
000890         COPY BVL-SUMM.
000900 WORKING-STORAGE SECTION.
000910     COPY BVL-TABL.
000920* RUN-SWITCHES - ONE SWITCH PER TEST MADE DURING THE READ
000930* LOOP.  ALL RESET TO "N" BEFORE THE PARAGRAPH THAT TESTS
000940* THEM RUNS ITS OWN LOGIC.
000950 01  RUN-SWITCHES.
000960         05  EXTRACT-EOF-SWITCH          PIC X VALUE "N".
000970             88  EXTRACT-AT-EOF          VALUE "Y".
000980         05  BLANK-ROW-SWITCH            PIC X VALUE "N".
000990             88  BLANK-ROW               VALUE "Y".
001000         05  SYSTEM-ACCOUNT-SWITCH       PIC X VALUE "N".
001010             88  SYSTEM-ACCOUNT-TRADE    VALUE "Y".
001020         05  SOLD-QTY-PRESENT-SWITCH     PIC X VALUE "N".
001030             88  SOLD-QTY-PRESENT        VALUE "Y".
001040         05  GROUP-FOUND-SWITCH          PIC X VALUE "N".
001050             88  GROUP-FOUND             VALUE "Y".
001060         05  LARGE-POSITION-SWITCH       PIC X VALUE "N".
001070             88  LARGE-POSITION          VALUE "Y".
001080         05  FILLER                      PIC X(04).
001090 77  BANNER-ROW-COUNT                PIC S9(4) COMP VALUE ZERO.
001100* WORK-BOUGHT-CODE-AREA / WORK-SOLD-CODE-AREA CARRY THE 88
001110* LEVELS THAT FLAG THE SYS18/SYS27 HOUSE ACCOUNTS - BO-0355.
001120 01  WORK-BOUGHT-CODE-AREA.
001130         05  WORK-BOUGHT-CODE            PIC X(10).
001140             88  BOUGHT-CODE-IS-SYSTEM   VALUE "SYS18     " "SYS27     ".
001150         05  FILLER                      PIC X(04).
001160 01  WORK-SOLD-CODE-AREA.
001170         05  WORK-SOLD-CODE              PIC X(10).
001180             88  SOLD-CODE-IS-SYSTEM     VALUE "SYS18     " "SYS27     ".
001190         05  FILLER                      PIC X(04).
001200 01  WORK-GROUP-KEY.
001210         05  WORK-GROUP-KEY-NAME         PIC X(30).
001220         05  WORK-GROUP-KEY-SCRIP        PIC X(30).
001230         05  WORK-GROUP-KEY-CODE         PIC X(10).
001240         05  FILLER                      PIC X(04).
001250 01  WORK-FIELDS.
001260         05  WORK-BOUGHT-NAME            PIC X(30).
001270         05  WORK-SCRIP-NAME             PIC X(30).
001280         05  WORK-BOUGHT-QUANTITY        PIC S9(9)  COMP.
001290         05  WORK-SOLD-QUANTITY          PIC S9(9)  COMP.
001300         05  WORK-FINAL-QUANTITY         PIC S9(11) COMP.
001310         05  WORK-MARKET-VALUE           PIC S9(13)V99.
001320         05  WORK-VALUE-MAGNITUDE        PIC S9(15)V99.
001330         05  WORK-QUANTITY-MAGNITUDE     PIC S9(11) COMP.
001340         05  FILLER                      PIC X(04).
001350 01  WORK-SUBSCRIPTS.
001360         05  GROUP-SEARCH-IDX            PIC S9(4) COMP.
001370         05  GROUP-SHIFT-IDX             PIC S9(4) COMP.
001380         05  FILLER                      PIC X(02).
001390 01  RUN-COUNTERS.
001400         05  RECORDS-READ-COUNT          PIC S9(7) COMP VALUE ZERO.
001410         05  SUMMARY-RECORDS-WRITTEN     PIC S9(7) COMP VALUE ZERO.
001420         05  FILLER                      PIC X(04).
001430 LINKAGE SECTION.
001440 01  RUN-DATE-PARM.
001450         05  RUN-DATE-YEAR               PIC 9(4).
001460         05  RUN-DATE-MONTH              PIC 99.
001470         05  RUN-DATE-DAY                PIC 99.
001480 01  SUMMARY-RECORD-COUNT-PARM       PIC S9(7) COMP.
001490 PROCEDURE DIVISION USING RUN-DATE-PARM
001500         SUMMARY-RECORD-COUNT-PARM.
001510 0000-MAIN-LINE.
001520         PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
001530         PERFORM 0200-SKIP-BANNER-ROWS THRU 0200-EXIT.
001540         PERFORM 0300-PROCESS-ONE-ROW THRU 0300-EXIT
001550             UNTIL EXTRACT-AT-EOF.
001560         PERFORM 0700-WRITE-SUMMARY-FILE THRU 0700-EXIT.
001570         PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
001580         MOVE SUMMARY-RECORDS-WRITTEN TO SUMMARY-RECORD-COUNT-PARM.
001590         GOBACK.
001600 0100-OPEN-FILES.
001610         OPEN INPUT TRADE-EXTRACT-FILE.
001620         OPEN OUTPUT SUMMARY-OUTPUT-FILE.
001630 0100-EXIT.
001640         EXIT.
001650* FIRST FIVE LINES OF THE EXTRACT ARE THE EXCHANGE INTERFACE
001660* REPORT BANNER (RUN TITLE, RUN DATE, COLUMN CAPTIONS) AND
001670* CARRY NO TRADE DATA.
001680 0200-SKIP-BANNER-ROWS.
001690         PERFORM 0210-SKIP-ONE-BANNER-ROW THRU 0210-EXIT
001700             VARYING BANNER-ROW-COUNT FROM 1 BY 1
001710             UNTIL BANNER-ROW-COUNT > 5
001720                OR EXTRACT-AT-EOF.
001730 0200-EXIT.
001740         EXIT.
001750 0210-SKIP-ONE-BANNER-ROW.
001760         READ TRADE-EXTRACT-FILE
001770             AT END
001780                 SET EXTRACT-AT-EOF TO TRUE.
001790 0210-EXIT.
001800         EXIT.
001810 0300-PROCESS-ONE-ROW.
001820         PERFORM 0310-READ-EXTRACT-ROW THRU 0310-EXIT.
001830         IF NOT EXTRACT-AT-EOF
001840             PERFORM 0320-CHECK-BLANK-ROW THRU 0320-EXIT
001850             IF NOT BLANK-ROW
001860                 PERFORM 0400-CLEANSE-ROW THRU 0400-EXIT
001870                 PERFORM 0450-CHECK-SYSTEM-ACCOUNT THRU 0450-EXIT
001880                 IF NOT SYSTEM-ACCOUNT-TRADE
001890                     PERFORM 0500-FORCE-SOLD-SIDE-SIGNS THRU 0500-EXIT
001900                     PERFORM 0550-NET-BOUGHT-AND-SOLD THRU 0550-EXIT
001910                     PERFORM 0600-ACCUMULATE-GROUP THRU 0600-EXIT
001920                 END-IF
001930             END-IF
001940         END-IF.
001950 0300-EXIT.
001960         EXIT.
001970 0310-READ-EXTRACT-ROW.
001980         READ TRADE-EXTRACT-FILE
001990             AT END
002000                 SET EXTRACT-AT-EOF TO TRUE.
002010         IF NOT EXTRACT-AT-EOF
002020             ADD 1 TO RECORDS-READ-COUNT
002030         END-IF.
002040 0310-EXIT.
002050         EXIT.
002060* A BLANK ROW CAN APPEAR AT THE BOTTOM OF THE BLOTTER EXTRACT
002070* WHEN THE EXCHANGE INTERFACE PADS THE FILE TO A FIXED BLOCK
002080* COUNT.  TREATED AS NOTHING TO SUMMARIZE, NOT AS EOF.
002090 0320-CHECK-BLANK-ROW.
002100         MOVE "N" TO BLANK-ROW-SWITCH.
002110         IF BOUGHT-NAME = SPACES AND SCRIP-NAME = SPACES
002120             AND BOUGHT-CODE = SPACES AND SOLD-CODE = SPACES
002130                 SET BLANK-ROW TO TRUE
002140         END-IF.
002150 0320-EXIT.
002160         EXIT.
002170 0400-CLEANSE-ROW.
002180         MOVE BOUGHT-NAME TO WORK-BOUGHT-NAME.
002190         MOVE SCRIP-NAME  TO WORK-SCRIP-NAME.
002200         MOVE BOUGHT-CODE TO WORK-BOUGHT-CODE.
002210         MOVE SOLD-CODE   TO WORK-SOLD-CODE.
002220         PERFORM 0410-PARSE-BOUGHT-QUANTITY THRU 0410-EXIT.
002230         PERFORM 0420-PARSE-SOLD-QUANTITY THRU 0420-EXIT.
002240         PERFORM 0430-PARSE-MARKET-VALUE THRU 0430-EXIT.
002250 0400-EXIT.
002260         EXIT.
002270* A BLANK BOUGHT QUANTITY COLUMN MEANS THIS SIDE OF THE
002280* RECORD IS A PURE SALE - TREATED AS ZERO, SIGN AS DELIVERED
002290* IS KEPT (BOUGHT SIDE IS NEVER FORCED NEGATIVE).
002300 0410-PARSE-BOUGHT-QUANTITY.
002310         IF BOUGHT-QUANTITY-DIGITS IS NUMERIC
002320             MOVE BOUGHT-QUANTITY-DIGITS TO WORK-BOUGHT-QUANTITY
002330             IF BOUGHT-QUANTITY-SIGN = "-"
002340                 COMPUTE WORK-BOUGHT-QUANTITY =
002350                     ZERO - WORK-BOUGHT-QUANTITY
002360             END-IF
002370         ELSE
002380             MOVE ZERO TO WORK-BOUGHT-QUANTITY
002390         END-IF.
002400 0410-EXIT.
002410         EXIT.
002420* SOLD-QTY-PRESENT-SWITCH REMEMBERS WHETHER THIS ROW HAD A
002430* SOLD SIDE AT ALL - 0500-FORCE-SOLD-SIDE-SIGNS NEEDS IT.
002440* MAGNITUDE ONLY IS KEPT HERE, SIGN IS FORCED LATER - BO-0402.
002450 0420-PARSE-SOLD-QUANTITY.
002460         MOVE "N" TO SOLD-QTY-PRESENT-SWITCH.
002470         IF SOLD-QUANTITY-DIGITS IS NUMERIC
002480             MOVE SOLD-QUANTITY-DIGITS TO WORK-SOLD-QUANTITY
002490             SET SOLD-QTY-PRESENT TO TRUE
002500         ELSE
002510             MOVE ZERO TO WORK-SOLD-QUANTITY
002520         END-IF.
002530 0420-EXIT.
002540         EXIT.
002550 0430-PARSE-MARKET-VALUE.
002560         IF MARKET-VALUE-INTEGER IS NUMERIC
002570             AND MARKET-VALUE-DECIMAL IS NUMERIC
002580             COMPUTE WORK-VALUE-MAGNITUDE =
002590                 MARKET-VALUE-INTEGER + (MARKET-VALUE-DECIMAL / 100)
002600         ELSE
002610             MOVE ZERO TO WORK-VALUE-MAGNITUDE
002620         END-IF.
002630         MOVE WORK-VALUE-MAGNITUDE TO WORK-MARKET-VALUE.
002640         IF MARKET-VALUE-SIGN = "-"
002650             COMPUTE WORK-MARKET-VALUE = ZERO - WORK-MARKET-VALUE
002660         END-IF.
002670 0430-EXIT.
002680         EXIT.
002690 0450-CHECK-SYSTEM-ACCOUNT.
002700         MOVE "N" TO SYSTEM-ACCOUNT-SWITCH.
002710         IF BOUGHT-CODE-IS-SYSTEM OR SOLD-CODE-IS-SYSTEM
002720             SET SYSTEM-ACCOUNT-TRADE TO TRUE
002730         END-IF.
002740 0450-EXIT.
002750         EXIT.
002760* SOLD QUANTITY AND MARKET VALUE BOTH COME OUT NEGATIVE ON A
002770* SOLD-SIDE ROW REGARDLESS OF HOW THE EXTRACT DELIVERED THEM -
002780* BO-0402.  NOTHING TO DO WHEN THE ROW HAS NO SOLD SIDE.
002790 0500-FORCE-SOLD-SIDE-SIGNS.
002800         IF SOLD-QTY-PRESENT
002810             COMPUTE WORK-SOLD-QUANTITY = ZERO - WORK-SOLD-QUANTITY
002820             COMPUTE WORK-MARKET-VALUE = ZERO - WORK-VALUE-MAGNITUDE
002830         END-IF.
002840 0500-EXIT.
002850         EXIT.
002860 0550-NET-BOUGHT-AND-SOLD.
002870         COMPUTE WORK-FINAL-QUANTITY =
002880             WORK-BOUGHT-QUANTITY + WORK-SOLD-QUANTITY.
002890 0550-EXIT.
002900         EXIT.
002910* GROUPING TABLE IS KEPT IN ASCENDING KEY SEQUENCE AT ALL
002920* TIMES SO NO SEPARATE SORT STEP IS NEEDED BEFORE 0700.
002930 0600-ACCUMULATE-GROUP.
002940         MOVE WORK-BOUGHT-NAME TO WORK-GROUP-KEY-NAME.
002950         MOVE WORK-SCRIP-NAME  TO WORK-GROUP-KEY-SCRIP.
002960         MOVE WORK-BOUGHT-CODE TO WORK-GROUP-KEY-CODE.
002970         PERFORM 0610-FIND-GROUP-POSITION THRU 0610-EXIT.
002980         IF GROUP-FOUND
002990             ADD WORK-FINAL-QUANTITY
003000                 TO GROUP-NET-QUANTITY (GROUP-SEARCH-IDX)
003010             ADD WORK-MARKET-VALUE
003020                 TO GROUP-NET-VALUE (GROUP-SEARCH-IDX)
003030         ELSE
003040             PERFORM 0620-INSERT-NEW-GROUP THRU 0620-EXIT
003050         END-IF.
003060 0600-EXIT.
003070         EXIT.
003080 0610-FIND-GROUP-POSITION.
003090         MOVE "N" TO GROUP-FOUND-SWITCH.
003100         PERFORM 0611-BUMP-SEARCH-IDX THRU 0611-EXIT
003110             VARYING GROUP-SEARCH-IDX FROM 1 BY 1
003120             UNTIL GROUP-SEARCH-IDX > GROUP-TABLE-COUNT
003130                OR GROUP-KEY (GROUP-SEARCH-IDX) >= WORK-GROUP-KEY.
003140         IF GROUP-SEARCH-IDX <= GROUP-TABLE-COUNT
003150             AND GROUP-KEY (GROUP-SEARCH-IDX) = WORK-GROUP-KEY
003160                 SET GROUP-FOUND TO TRUE
003170         END-IF.
003180 0610-EXIT.
003190         EXIT.
003200 0611-BUMP-SEARCH-IDX.
003210         CONTINUE.
003220 0611-EXIT.
003230         EXIT.
003240 0620-INSERT-NEW-GROUP.
003250         IF GROUP-TABLE-COUNT >= GROUP-TABLE-MAX
003260             PERFORM 9200-TABLE-FULL-ERROR THRU 9200-EXIT
003270         ELSE
003280             PERFORM 0621-SHIFT-ONE-ENTRY-DOWN THRU 0621-EXIT
003290                 VARYING GROUP-SHIFT-IDX FROM GROUP-TABLE-COUNT BY -1
003300                 UNTIL GROUP-SHIFT-IDX < GROUP-SEARCH-IDX
003310             MOVE WORK-GROUP-KEY TO GROUP-KEY (GROUP-SEARCH-IDX)
003320             MOVE WORK-FINAL-QUANTITY
003330                 TO GROUP-NET-QUANTITY (GROUP-SEARCH-IDX)
003340             MOVE WORK-MARKET-VALUE
003350                 TO GROUP-NET-VALUE (GROUP-SEARCH-IDX)
003360             ADD 1 TO GROUP-TABLE-COUNT
003370         END-IF.
003380 0620-EXIT.
003390         EXIT.
003400 0621-SHIFT-ONE-ENTRY-DOWN.
003410         MOVE GROUP-ENTRY (GROUP-SHIFT-IDX)
003420             TO GROUP-ENTRY (GROUP-SHIFT-IDX + 1).
003430 0621-EXIT.
003440         EXIT.
003450 0700-WRITE-SUMMARY-FILE.
003460         PERFORM 0710-WRITE-HEADING-LINE THRU 0710-EXIT.
003470         PERFORM 0720-WRITE-ONE-GROUP THRU 0720-EXIT
003480             VARYING GROUP-SEARCH-IDX FROM 1 BY 1
003490             UNTIL GROUP-SEARCH-IDX > GROUP-TABLE-COUNT.
003500 0700-EXIT.
003510         EXIT.
003520 0710-WRITE-HEADING-LINE.
003530         WRITE SUMMARY-HEADING-RECORD.
003540 0710-EXIT.
003550         EXIT.
003560* ONLY GROUPS AT OR ABOVE THE LARGE POSITION THRESHOLD ARE
003570* WRITTEN - SMALL NET POSITIONS ARE NOT OF SURVEILLANCE
003580* INTEREST.
003590 0720-WRITE-ONE-GROUP.
003600         PERFORM 0721-CHECK-LARGE-POSITION THRU 0721-EXIT.
003610         IF LARGE-POSITION
003620             MOVE GROUP-BOUGHT-NAME (GROUP-SEARCH-IDX)
003630                 TO SUMMARY-BOUGHT-NAME
003640             MOVE GROUP-SCRIP-NAME (GROUP-SEARCH-IDX)
003650                 TO SUMMARY-SCRIP-NAME
003660             MOVE GROUP-BOUGHT-CODE (GROUP-SEARCH-IDX)
003670                 TO SUMMARY-BOUGHT-CODE
003680             MOVE GROUP-NET-QUANTITY (GROUP-SEARCH-IDX)
003690                 TO SUMMARY-NET-QUANTITY
003700             MOVE GROUP-NET-VALUE (GROUP-SEARCH-IDX)
003710                 TO SUMMARY-NET-VALUE
003720             WRITE SUMMARY-OUTPUT-RECORD
003730             ADD 1 TO SUMMARY-RECORDS-WRITTEN
003740         END-IF.
003750 0720-EXIT.
003760         EXIT.
003770* THRESHOLD IS TWO-SIDED SINCE 22-JUN-01 - EITHER THE NET
003780* QUANTITY OR THE NET VALUE CAN QUALIFY THE GROUP - BO-0487.
003790 0721-CHECK-LARGE-POSITION.
003800         MOVE "N" TO LARGE-POSITION-SWITCH.
003810         IF GROUP-NET-QUANTITY (GROUP-SEARCH-IDX) < ZERO
003820             COMPUTE WORK-QUANTITY-MAGNITUDE =
003830                 ZERO - GROUP-NET-QUANTITY (GROUP-SEARCH-IDX)
003840         ELSE
003850             MOVE GROUP-NET-QUANTITY (GROUP-SEARCH-IDX)
003860                 TO WORK-QUANTITY-MAGNITUDE
003870         END-IF.
003880         IF GROUP-NET-VALUE (GROUP-SEARCH-IDX) < ZERO
003890             COMPUTE WORK-VALUE-MAGNITUDE =
003900                 ZERO - GROUP-NET-VALUE (GROUP-SEARCH-IDX)
003910         ELSE
003920             MOVE GROUP-NET-VALUE (GROUP-SEARCH-IDX)
003930                 TO WORK-VALUE-MAGNITUDE
003940         END-IF.
003950         IF WORK-QUANTITY-MAGNITUDE >= 10000
003960             OR WORK-VALUE-MAGNITUDE >= 1000000.00
003970                 SET LARGE-POSITION TO TRUE
003980         END-IF.
003990 0721-EXIT.
004000         EXIT.
004010 0900-CLOSE-FILES.
004020         CLOSE TRADE-EXTRACT-FILE.
004030         CLOSE SUMMARY-OUTPUT-FILE.
004040         DISPLAY "TRADE-SUMMARY-WORK RECORDS READ   "
004050             RECORDS-READ-COUNT.
004060         DISPLAY "TRADE-SUMMARY-WORK SUMMARY LINES "
004070             SUMMARY-RECORDS-WRITTEN.
004080         IF RUN-TEST-MODE
004090             DISPLAY "TRADE-SUMMARY-WORK RUNNING IN TEST MODE, UPSI-0 ON"
004100         END-IF.
004110 0900-EXIT.
004120         EXIT.
004130* TABLE-FULL IS TRAPPED HERE RATHER THAN LEFT TO ABEND - THE
004140* RUN IS STOPPED CLEANLY, FILES CLOSED, CONTROL RETURNED TO
004150* MENU4BVL SO OPERATIONS SEES A MESSAGE, NOT A DUMP - BO-0558.
004160 9200-TABLE-FULL-ERROR.
004170         DISPLAY "TRADE-SUMMARY-WORK - GROUPING TABLE FULL AT "
004180             GROUP-TABLE-MAX " ENTRIES, RUN ABORTED.".
004190         DISPLAY "TRADE-SUMMARY-WORK - NOTIFY EDP, RAISE GROUP-TABLE-MAX".
004200         CLOSE TRADE-EXTRACT-FILE.
004210         CLOSE SUMMARY-OUTPUT-FILE.
004220         MOVE SUMMARY-RECORDS-WRITTEN TO SUMMARY-RECORD-COUNT-PARM.
004230         GOBACK.
004240 9200-EXIT.
004250         EXIT.
