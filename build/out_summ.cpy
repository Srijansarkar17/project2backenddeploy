000100****************************************************************
000110*  BVL-SUMM  --  SURVEILLANCE SUMMARY OUTPUT LINE LAYOUT
000120*  USED BY BVL4-OP1 (COPY BVL-SUMM IN THE FD FOR RESUMOPE).
000130*  ONE 01-LEVEL COVERS BOTH THE HEADING LINE AND THE DETAIL
000140*  LINE -- THE HEADING IS BUILT ONCE BY MOVING LITERALS INTO
000150*  THE SAME FIELDS THE DETAIL LINE USES, THEN THE LINE IS
000160*  WRITTEN EITHER WAY THROUGH SUMMARY-OUTPUT-RECORD.
000170****************************************************************
000180 01  SUMMARY-OUTPUT-RECORD.
000190         05  SUMMARY-BOUGHT-NAME              PIC X(30).
000200         05  FILLER                           PIC X VALUE ",".
000210         05  SUMMARY-SCRIP-NAME               PIC X(30).
000220         05  FILLER                           PIC X VALUE ",".
000230         05  SUMMARY-BOUGHT-CODE              PIC X(10).
000240         05  FILLER                           PIC X VALUE ",".
000250         05  SUMMARY-NET-QUANTITY             PIC -(10)9.
000260         05  FILLER                           PIC X VALUE ",".
000270         05  SUMMARY-NET-VALUE                PIC -(14)9.99.
000280         05  FILLER                           PIC X(05).
